000100********************************************
000200*                                          *
000300*  Record Definition For Explained-Out     *
000400*           Output File                    *
000500*     No key - written in input sequence    *
000600********************************************
000700*  File size 211 bytes.  Sums exactly - no filler.
000800*
000900* One row per PS intake record, enriched with the screening counts
001000* and first rationale - see dd000/ee000/gg000 in scnrgstr.
001100*
001200* 22/04/87 rha - Created for NS010 intake run.
001300* 14/01/09 ksp - Ticket NS-0098 Oe-Rationale widened x(80) to x(120),
001400*                politician-with-party wording was truncating.
001500* 10/08/26 vbc - Ticket NS-0247 Added Oe-Was-Scanned - hh000 and
001600*                gg000 were both testing the literal
001700*                "SCANNED"/"UNSCANNED" text, no condition-name
001800*                existed anywhere in this layout.
001900 01  OE-Output-Explained-Record.
002000     03  OE-Name               pic x(40).
002100     03  OE-Country            pic x(20).
002200     03  OE-Dob                pic x(10).
002300     03  OE-Scan-Status        pic x(9).
002400         88  OE-Was-Scanned    value "SCANNED".
002500*                                "SCANNED" or "UNSCANNED".
002600     03  OE-Match-Count        pic 9(4).
002700     03  OE-Pep-Count          pic 9(4).
002800     03  OE-Sip-Count          pic 9(4).
002900     03  OE-Rationale          pic x(120).
003000*                                First non-blank rationale only -
003100*                                later matches still counted above
003200*                                but do not override this field.
003300*
