000100*****************************************************************
000200*                                                               *
000300*           Name-Screening Rationale Batch     (NS010)          *
000400*                                                               *
000500*     Joins scanned persons to their watch-list matches and     *
000600*     writes an explained-output file plus a run totals report *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300***
001400     program-id.         scnrgstr.
001500***
001600     author.             R H Ariffin.
001700***
001800     installation.       Compliance Systems, Operations Division.
001900***
002000     date-written.       14/03/87.
002100***
002200     date-compiled.
002300***
002400     security.           Internal use only - Compliance Systems
002500                          batch suite.  Not for release outside
002600                          the department.
002700***
002800*    Remarks.            Name-Screening Rationale Batch.
002900*                        Reads the persons-to-scan intake file,
003000*                        joins each record to its watch-list scan
003100*                        header and matches by fingerprint, runs
003200*                        the rationale cascade over the matches
003300*                        and writes the explained output file plus
003400*                        end of run totals.
003500***
003600*    Version.            See Prog-Name in WS.
003700***
003800*    Called modules.     None - stand alone batch run.
003900***
004000*    Files used :
004100*                        Persons-In.      Intake - persons to scan.
004200*                        Scan-Headers.    One row per scanned
004300*                                         record - loaded to table.
004400*                        Person-Matches.  Watch-list person
004500*                                         matches - loaded to table.
004600*                        Org-Matches.     Watch-list organisation
004700*                                         matches - loaded to table.
004800*                        Explained-Out.   Output - enriched intake.
004900*                        Report-Out.      Run totals report.
005000*
005100*    Error messages used.
005200*                        NS001 - NS007.
005300***
005400* Changes:
005500* 14/03/87 rha - 1.0.00 Created for NS010 intake run.
005600* 02/09/91 rha -    .01 Intake now defaults blank country to
005700*                       "Indonesia" per compliance instruction
005800*                       dated 28/08/91.
005900* 20/01/94 rha -    .02 Added foreigner rationale (citizenship not
006000*                       containing "indonesia").
006100* 11/09/94 rha -    .03 Added original-script rationale ahead of
006200*                       foreigner rationale in the cascade.
006300* 11/05/98 tjw - 1.1.00 Y2K readiness sweep of this suite - all
006400*                       date fields handled here are character
006500*                       text or already century-qualified, no
006600*                       century-window logic in use, no changes
006700*                       required, logged per audit memo 98-114.
006800* 30/07/99 tjw -    .01 Confirmed again at final Y2K sign-off,
006900*                       nothing outstanding in NS010.
007000* 05/03/07 ksp - 1.2.00 Ticket NS-0077 Added the Syrian conflict
007100*                       programme rationale and organisation match
007200*                       handling (counts only, no rationale).
007300* 14/01/09 ksp -    .01 Ticket NS-0098 Added politician and public
007400*                       figure rationale rules, entity summary
007500*                       builder, widened Oe-Rationale.
007600* 18/06/09 ksp -    .02 Ticket NS-0098 Recount of Pm record, see
007700*                       wsscnmat copybook banner.
007800* 19/11/08 ksp -    .03 Out of date order on purpose - back-dated
007900*                       fix folded in with the above during the
008000*                       same release, PS-Gender widen.
008100* 12/02/11 ksp - 1.3.00 Response-age filter added - cached results
008200*                       older than Max-Age-Days now reported
008300*                       UNSCANNED rather than evaluated.
008400* 09/10/14 dwp -    .01 Deceased-date now appended to the rationale
008500*                       text even when blank, per compliance
008600*                       query NS-0150 - previous code suppressed
008700*                       a trailing blank date, which hid the fact
008800*                       no date of death was on file.
008900* 23/06/19 dwp - 1.4.00 Fingerprint join key substituted for the
009000*                       vendor's MD5 digest - see bb040 banner.
009100*                       Table load/search join replaces the old
009200*                       indexed re-read of Person-Matches.
009300* 06/02/24 vbc -    .01 Ticket NS-0233 PS-Dob widened for the
009400*                       "yyyy-mm-dd hh:mm:ss" intake form.
009500* 02/02/26 vbc - 1.5.00 Max-Age-Days made a run parameter (was a
009600*                       literal 30 in code), match tables rebuilt
009700*                       field by field instead of byte offsets
009800*                       after an audit finding on NS-0241, change
009900*                       log tidy.
010000* 02/02/26 vbc -    .01 Ticket NS-0142 entity summary was carrying
010100*                       the field pad through into the text, eg
010200*                       "male  , born" - gender/dob/pob now trimmed
010300*                       before being appended.
010400* 10/08/26 vbc - 1.5.01 Ticket NS-0247 (3 findings from compliance's
010500*                       code audit).  Rule 4's token test matched
010600*                       on the leftmost 10 bytes only, so
010700*                       "politicians" and compound occupations
010800*                       false-hit the exact token "politician" -
010900*                       zz063 now confirms the copied token is
011000*                       exactly 10 bytes long.  gg000 was naming
011100*                       the control-footing-final group directly
011200*                       on GENERATE, against Report Writer rules -
011300*                       now generates the RD name, as pyrgstr's
011400*                       own Report Writer does.  ff000's
011500*                       organisation join was a no-op after its
011600*                       search - it now counts the matched rows
011700*                       itself and raises NS007 if the header's
011800*                       stored match count does not cover them.
011900* 10/08/26 vbc -    .02 Ticket NS-0247, second finding.  The five
012000*                       fixed-block intake/output files were
012100*                       wrongly selected organization is line
012200*                       sequential - that is a newline-delimited
012300*                       text organization and does not honour
012400*                       their fixed record lengths; changed to
012500*                       plain sequential (Report-Out stays line
012600*                       sequential, it is the print file).  Also
012700*                       dropped a Special-Names mnemonic, class
012800*                       and UPSI switch that nothing in this
012900*                       program ever tests - replaced with the
013000*                       suite's own Crt Status/Repository clause,
013100*                       as carried in pyrgstr and vacprint.
013200* 10/08/26 vbc -    .03 Ticket NS-0247, third finding.  zz062's
013300*                       token copy stopped on ";" only, so the
013400*                       last (or only) occupation in the list ran
013500*                       into the field's trailing pad and never
013600*                       tested out at exactly 10 bytes - the most
013700*                       common real shape of Pm-Occupations never
013800*                       hit the politician rationale.  zz062 now
013900*                       also stops a token on a space.  Added an
014000*                       88 under Oe-Scan-Status - none existed
014100*                       anywhere in this suite's output layout.
014200***
014300*
014400 environment             division.
014500*===============================
014600*
014700 configuration            section.
014800 source-computer.         GENERIC.
014900 object-computer.         GENERIC.
015000 special-names.
015100     CRT STATUS is COB-CRT-STATUS.
015200 repository.
015300     function all intrinsic.
015400*
015500 input-output            section.
015600 file-control.
015700*
015800     select  Persons-In        assign to "PERSONSIN"
015900             organization       is sequential
016000             file status        is WS-Ps-Status.
016100*
016200     select  Scan-Headers      assign to "SCANHDRS"
016300             organization       is sequential
016400             file status        is WS-Sh-Status.
016500*
016600     select  Person-Matches    assign to "PERSONMATCHES"
016700             organization       is sequential
016800             file status        is WS-Pm-Status.
016900*
017000     select  Org-Matches       assign to "ORGMATCHES"
017100             organization       is sequential
017200             file status        is WS-Om-Status.
017300*
017400     select  Explained-Out     assign to "EXPLAINEDOUT"
017500             organization       is sequential
017600             file status        is WS-Oe-Status.
017700*
017800     select  Report-Out        assign to "REPORTOUT"
017900             organization       is line sequential
018000             file status        is WS-Rp-Status.
018100*
018200 data                    division.
018300*===============================
018400*
018500 file section.
018600*
018700 fd  Persons-In
018800     record contains 145 characters.
018900 01  PS-Person-To-Scan-Record.
019000     copy "copybooks-wsscnin.cob" suppress.
019100*
019200 fd  Scan-Headers
019300     record contains 75 characters.
019400 01  SH-Scan-Header-Record.
019500     copy "copybooks-wsscnhdr.cob" suppress.
019600*
019700 fd  Person-Matches
019800     record contains 622 characters.
019900 01  PM-Person-Match-Record.
020000     copy "copybooks-wsscnmat.cob" suppress.
020100*
020200 fd  Org-Matches
020300     record contains 145 characters.
020400 01  OM-Org-Match-Record.
020500     copy "copybooks-wsscnorg.cob" suppress.
020600*
020700 fd  Explained-Out
020800     record contains 211 characters.
020900 01  OE-Output-Explained-Record.
021000     copy "copybooks-wsscnout.cob" suppress.
021100*
021200 fd  Report-Out
021300     reports are Rationale-Totals-Report.
021400*
021500 working-storage section.
021600*-----------------------
021700*
021800 77  Prog-Name               pic x(18) value "SCNRGSTR (1.5.00)".
021900*
022000 01  WS-File-Status.
022100     03  WS-Ps-Status        pic xx    value "00".
022200     03  WS-Sh-Status        pic xx    value "00".
022300     03  WS-Pm-Status        pic xx    value "00".
022400     03  WS-Om-Status        pic xx    value "00".
022500     03  WS-Oe-Status        pic xx    value "00".
022600     03  WS-Rp-Status        pic xx    value "00".
022700     03  filler              pic x(2).
022800*
022900 01  WS-Switches.
023000     03  WS-Ps-Eof-Sw        pic x     value "N".
023100     03  WS-Sh-Eof-Sw        pic x     value "N".
023200     03  WS-Pm-Eof-Sw        pic x     value "N".
023300     03  WS-Om-Eof-Sw        pic x     value "N".
023400     03  WS-Valid-Rec-Sw     pic x     value "Y".
023500     03  filler              pic x(3).
023600*
023700* Run parameter - response-age filter.  Was a literal 30 until
023800* 1.5.00, now a working-storage item so ops can override it by
023900* re-assembling with a different VALUE without hunting the code.
024000*
024100 01  WS-Max-Age-Days         pic 9(5)  comp  value 30.
024200*
024300* Run totals - printed at EOJ by gg000, see report section below.
024400*
024500 01  WS-Run-Totals.
024600     03  WS-Tot-Read         pic 9(5)  comp  value zero.
024700     03  WS-Tot-Written      pic 9(5)  comp  value zero.
024800     03  WS-Tot-Errors       pic 9(5)  comp  value zero.
024900     03  WS-Tot-Unscanned    pic 9(5)  comp  value zero.
025000     03  WS-Tot-Matches      pic 9(7)  comp  value zero.
025100     03  WS-Tot-Pep          pic 9(7)  comp  value zero.
025200     03  WS-Tot-Sip          pic 9(7)  comp  value zero.
025300     03  WS-Tot-Rationale    pic 9(5)  comp  value zero.
025400     03  filler              pic x(4).
025500*
025600* Header table - loaded whole at start of run, searched by key.
025700* Field by field, not a byte-offset blob - see change log
025800* 02/02/26, an earlier blob-move version mis-counted the filler
025900* and was caught before it ever ran live.
026000*
026100 01  WS-Hdr-Table-Area.
026200     03  WS-Hdr-Count        pic 9(5)  comp  value zero.
026300     03  WS-Hdr-Table        occurs 1 to 9999 times
026400                              depending on WS-Hdr-Count
026500                              ascending key is WS-Hdr-Key
026600                              indexed by WS-Hdr-Idx.
026700         05  WS-Hdr-Key          pic x(32).
026800         05  WS-Hdr-Scan-Id      pic x(12).
026900         05  WS-Hdr-Scan-Date    pic x(10).
027000         05  WS-Hdr-Age-Days     pic 9(5).
027100         05  WS-Hdr-Match-Count  pic 9(4).
027200         05  WS-Hdr-Pep-Count    pic 9(4).
027300         05  WS-Hdr-Sip-Count    pic 9(4).
027400*
027500* Person-match table - loaded whole, same-key rows stay contiguous
027600* because Person-Matches arrives pre-sorted by Pm-Scan-Key with
027700* match order preserved within a key (per file layout).  dd000
027800* finds the run with a SEARCH ALL then walks it forward.
027900*
028000 01  WS-Mat-Table-Area.
028100     03  WS-Mat-Count        pic 9(5)  comp  value zero.
028200     03  WS-Mat-Table        occurs 1 to 9999 times
028300                              depending on WS-Mat-Count
028400                              ascending key is WS-Mat-Key
028500                              indexed by WS-Mat-Idx.
028600         05  WS-Mat-Key          pic x(32).
028700         05  WS-Mt-Name          pic x(40).
028800         05  WS-Mt-Category      pic x(10).
028900         05  WS-Mt-Deceased-Flag pic x.
029000         05  WS-Mt-Deceased-Date pic x(10).
029100         05  WS-Mt-Gender        pic x(6).
029200         05  WS-Mt-Orig-Script   pic x(40).
029300         05  WS-Mt-Dob-1         pic x(10).
029400         05  WS-Mt-Pob-Location  pic x(30).
029500         05  WS-Mt-Ref-Name      pic x(40).
029600         05  WS-Mt-Ref-Id        pic x(10).
029700         05  WS-Mt-Program       pic x(30).
029800         05  WS-Mt-Occupations   pic x(60).
029900         05  WS-Mt-Party-1       pic x(40).
030000         05  WS-Mt-Role-1        pic x(40).
030100         05  WS-Mt-Nationality   pic x(20).
030200         05  WS-Mt-Citizenship   pic x(20).
030300         05  WS-Mt-Other-Names   pic x(80).
030400         05  WS-Mt-Summary       pic x(100).
030500         05  WS-Mt-Match-Rate    pic 9(3).
030600*
030700* Organisation-match table - same technique, see ff000.
030800*
030900 01  WS-Org-Table-Area.
031000     03  WS-Org-Count        pic 9(5)  comp  value zero.
031100     03  WS-Org-Table        occurs 1 to 9999 times
031200                              depending on WS-Org-Count
031300                              ascending key is WS-Org-Key
031400                              indexed by WS-Org-Idx.
031500         05  WS-Org-Key          pic x(32).
031600         05  WS-Og-Name          pic x(40).
031700         05  WS-Og-Category      pic x(10).
031800         05  WS-Og-Program       pic x(30).
031900         05  WS-Og-Match-Rate    pic 9(3).
032000*
032100* Intake working fields - bb000 thru bb050.
032200*
032300 01  WS-Intake-Data.
032400     03  WS-In-Gender         pic x(6).
032500     03  WS-In-Country        pic x(20).
032600     03  WS-Fingerprint-Key   pic x(32).
032700     03  filler               pic x(4).
032800*
032900* Dob reformat work area - bb045.  Two REDEFINES so the same bytes
033000* can be read as the incoming "ccyy-mm-dd" text or broken into
033100* numeric year/month/day for re-assembly as "dd/mm/ccyy".
033200*
033300 01  WS-Dob-Iso.
033400     03  WS-Dob-Iso-Year     pic 9(4).
033500     03  filler              pic x.
033600     03  WS-Dob-Iso-Month    pic 99.
033700     03  filler              pic x.
033800     03  WS-Dob-Iso-Day      pic 99.
033900 01  WS-Dob-Iso-X redefines WS-Dob-Iso
034000                             pic x(10).
034100*
034200 01  WS-Dob-Uk.
034300     03  WS-Dob-Uk-Day       pic 99.
034400     03  filler              pic x     value "/".
034500     03  WS-Dob-Uk-Month     pic 99.
034600     03  filler              pic x     value "/".
034700     03  WS-Dob-Uk-Year      pic 9(4).
034800 01  WS-Dob-Uk-X redefines WS-Dob-Uk
034900                             pic x(10).
035000*
035100* Case-fold table for PS-Gender / Pm-Program / Pm-Citizenship -
035200* restated from the alphabet SEARCH table in maps01 (encoder used
035300* the same upper/lower pair of OCCURS tables, indexed search, no
035400* intrinsic FUNCTION).
035500*
035600 01  WS-Fold-Upper            pic x(26)
035700                               value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035800 01  WS-Fold-Upper-Tab redefines WS-Fold-Upper.
035900     03  WS-Fu-Char           pic x     occurs 26
036000                               indexed by WS-Fu-Idx.
036100 01  WS-Fold-Lower            pic x(26)
036200                               value "abcdefghijklmnopqrstuvwxyz".
036300 01  WS-Fold-Lower-Tab redefines WS-Fold-Lower.
036400     03  WS-Fl-Char           pic x     occurs 26.
036500*
036600* Scratch fields used by the manual trim/strip/scan paragraphs
036700* (zz0nn) - no intrinsic FUNCTION TRIM/LENGTH/UPPER-CASE in use,
036800* per this shop's coding standard.
036900*
037000 01  WS-Scratch.
037100     03  WS-Scr-Len          pic 9(3)  comp.
037200     03  WS-Scr-Sub          pic 9(3)  comp.
037300     03  WS-Scr-Out-Sub      pic 9(3)  comp.
037400     03  WS-Scr-In           pic x(80).
037500     03  WS-Scr-Out          pic x(80).
037600     03  filler              pic x(4).
037700*
037800 01  WS-Fp-Concat            pic x(140).
037900 01  WS-Fp-Concat-Len        pic 9(3)  comp.
038000*
038100* Entity summary work area - ee000/ee050.
038200*
038300 01  WS-Summary-Text         pic x(120).
038400 01  WS-Summary-Len          pic 9(3)  comp.
038500*
038600 01  WS-Rationale-Text       pic x(120).
038700*
038800* Occupations scan work area - dd040 searches semicolon delimited
038900* lower-case tokens for the exact word "politician".
039000*
039100 01  WS-Occ-Work             pic x(60).
039200 01  WS-Occ-Token            pic x(20).
039300 01  WS-Occ-Ptr              pic 9(3)  comp.
039400*
039500* Ticket NS-0247, 10/08/26 vbc - match-count reconciliation.
039600* dd000 and ff000 each count the rows they actually walk for the
039700* fingerprint; hh000 checks the sum against the header's own
039800* Oe-Match-Count (copied off Scan-Headers in cc010) so a header
039900* that understates its own match count is caught rather than
040000* silently trusted.
040100*
040200 01  WS-Mat-Run-Count        pic 9(5)  comp  value zero.
040300 01  WS-Org-Run-Count        pic 9(5)  comp  value zero.
040400*
040500* Edited totals for the report section - see gg000 / report
040600* section below.  Picture ZZZZ9 per the spec report layout.
040700*
040800 01  WS-Edited-Totals.
040900     03  WS-Ed-Read          pic zzzz9.
041000     03  WS-Ed-Written       pic zzzz9.
041100     03  WS-Ed-Errors        pic zzzz9.
041200     03  WS-Ed-Unscanned     pic zzzz9.
041300     03  WS-Ed-Matches       pic zzzz9.
041400     03  WS-Ed-Pep           pic zzzz9.
041500     03  WS-Ed-Sip           pic zzzz9.
041600     03  WS-Ed-Rationale     pic zzzz9.
041700     03  filler              pic x(5).
041800*
041900 01  Error-Messages.
042000     03  NS001           pic x(45)
042100         value "NS001 Cannot open Persons-In - status = ".
042200     03  NS002           pic x(45)
042300         value "NS002 Cannot open Scan-Headers - status = ".
042400     03  NS003           pic x(45)
042500         value "NS003 Cannot open Person-Matches - status = ".
042600     03  NS004           pic x(45)
042700         value "NS004 Cannot open Org-Matches - status = ".
042800     03  NS005           pic x(45)
042900         value "NS005 Cannot open Explained-Out - status = ".
043000     03  NS006           pic x(45)
043100         value "NS006 Cannot open Report-Out - status = ".
043200     03  NS007           pic x(45)
043300         value "NS007 Header match count short - key = ".
043400     03  filler          pic x(6).
043500*
043600 report section.
043700****************
043800*
043900 rd  Rationale-Totals-Report
044000     control      final
044100     page limit   60 lines
044200     heading      1
044300     first detail 3
044400     last detail  58.
044500*
044600 01  Rt-Head-1 type page heading.
044700     03  line  1.
044800         05  col   1         pic x(18)  source Prog-Name.
044900         05  col  40         value "NAME-SCREENING RATIONALE RUN TOTALS".
045000*
045100 01  Rt-Totals-Footing type control footing final.
045200     03  line + 2.
045300         05  col   3         value "RECORDS READ".
045400         05  col  26         pic zzzz9   source WS-Ed-Read.
045500     03  line + 1.
045600         05  col   3         value "RECORDS WRITTEN".
045700         05  col  26         pic zzzz9   source WS-Ed-Written.
045800     03  line + 1.
045900         05  col   3         value "RECORDS IN ERROR".
046000         05  col  26         pic zzzz9   source WS-Ed-Errors.
046100     03  line + 1.
046200         05  col   3         value "RECORDS UNSCANNED".
046300         05  col  26         pic zzzz9   source WS-Ed-Unscanned.
046400     03  line + 1.
046500         05  col   3         value "TOTAL MATCHES".
046600         05  col  26         pic zzzz9   source WS-Ed-Matches.
046700     03  line + 1.
046800         05  col   3         value "TOTAL PEP MATCHES".
046900         05  col  26         pic zzzz9   source WS-Ed-Pep.
047000     03  line + 1.
047100         05  col   3         value "TOTAL SIP MATCHES".
047200         05  col  26         pic zzzz9   source WS-Ed-Sip.
047300     03  line + 1.
047400         05  col   3         value "RECORDS WITH RATIONALE".
047500         05  col  26         pic zzzz9   source WS-Ed-Rationale.
047600*
047700 procedure division.
047800*===================
047900*
048000 aa000-Main                  section.
048100***********************************
048200* Whole run in one pass - open, load tables, process, report.
048300*
048400     perform  aa010-Open-Files
048500         thru aa010-Exit.
048600     perform  aa020-Load-Scan-Headers
048700         thru aa020-Exit.
048800     perform  aa030-Load-Person-Matches
048900         thru aa030-Exit.
049000     perform  aa040-Load-Org-Matches
049100         thru aa040-Exit.
049200     perform  aa050-Process-Persons
049300         thru aa050-Exit.
049400     perform  gg000-Print-Totals
049500         thru gg000-Exit.
049600     close    Persons-In
049700              Scan-Headers
049800              Person-Matches
049900              Org-Matches
050000              Explained-Out.
050100     goback.
050200*
050300 aa000-Exit.
050400     exit     section.
050500*
050600 aa010-Open-Files            section.
050700***********************************
050800* House habit - open every input/output, abort on first bad
050900* status rather than limp on with a half built run.
051000*
051100     open     input  Persons-In.
051200     if       WS-Ps-Status not = "00"
051300              display  NS001 WS-Ps-Status
051400              goback.
051500     open     input  Scan-Headers.
051600     if       WS-Sh-Status not = "00"
051700              display  NS002 WS-Sh-Status
051800              goback.
051900     open     input  Person-Matches.
052000     if       WS-Pm-Status not = "00"
052100              display  NS003 WS-Pm-Status
052200              goback.
052300     open     input  Org-Matches.
052400     if       WS-Om-Status not = "00"
052500              display  NS004 WS-Om-Status
052600              goback.
052700     open     output Explained-Out.
052800     if       WS-Oe-Status not = "00"
052900              display  NS005 WS-Oe-Status
053000              goback.
053100     open     output Report-Out.
053200     if       WS-Rp-Status not = "00"
053300              display  NS006 WS-Rp-Status
053400              goback.
053500     initiate Rationale-Totals-Report.
053600*
053700 aa010-Exit.
053800     exit     section.
053900*
054000 aa020-Load-Scan-Headers     section.
054100***********************************
054200* Scan-Headers is one row per screened record and small, per the
054300* file layout notes - load it whole so cc010 can SEARCH ALL it
054400* by fingerprint instead of re-reading the file per person.
054500*
054600     perform  aa021-Read-One-Header
054700         thru aa021-Exit
054800         until WS-Sh-Eof-Sw = "Y".
054900*
055000 aa020-Exit.
055100     exit     section.
055200*
055300 aa021-Read-One-Header.
055400     read     Scan-Headers
055500         at end move "Y" to WS-Sh-Eof-Sw
055600                 go to aa021-Exit.
055700     if       WS-Sh-Status not = "00"
055800              move "Y" to WS-Sh-Eof-Sw
055900              go to aa021-Exit.
056000     add      1 to WS-Hdr-Count.
056100     set      WS-Hdr-Idx to WS-Hdr-Count.
056200     move     SH-Scan-Key    to WS-Hdr-Key        (WS-Hdr-Idx).
056300     move     SH-Scan-Id     to WS-Hdr-Scan-Id     (WS-Hdr-Idx).
056400     move     SH-Scan-Date   to WS-Hdr-Scan-Date   (WS-Hdr-Idx).
056500     move     SH-Age-Days    to WS-Hdr-Age-Days    (WS-Hdr-Idx).
056600     move     SH-Match-Count to WS-Hdr-Match-Count (WS-Hdr-Idx).
056700     move     SH-Pep-Count   to WS-Hdr-Pep-Count   (WS-Hdr-Idx).
056800     move     SH-Sip-Count   to WS-Hdr-Sip-Count   (WS-Hdr-Idx).
056900*
057000 aa021-Exit.
057100     exit.
057200*
057300 aa030-Load-Person-Matches   section.
057400***********************************
057500* Person-Matches arrives pre-sorted by Pm-Scan-Key with the
057600* vendor's own match order preserved within a key - load the
057700* whole file so dd000 can find the run for a key with SEARCH
057800* ALL then walk forward without an external sort step.
057900*
058000     perform  aa031-Read-One-Match
058100         thru aa031-Exit
058200         until WS-Pm-Eof-Sw = "Y".
058300*
058400 aa030-Exit.
058500     exit     section.
058600*
058700 aa031-Read-One-Match.
058800     read     Person-Matches
058900         at end move "Y" to WS-Pm-Eof-Sw
059000                 go to aa031-Exit.
059100     if       WS-Pm-Status not = "00"
059200              move "Y" to WS-Pm-Eof-Sw
059300              go to aa031-Exit.
059400     add      1 to WS-Mat-Count.
059500     set      WS-Mat-Idx to WS-Mat-Count.
059600     move     PM-Scan-Key      to WS-Mat-Key          (WS-Mat-Idx).
059700     move     PM-Name          to WS-Mt-Name          (WS-Mat-Idx).
059800     move     PM-Category      to WS-Mt-Category      (WS-Mat-Idx).
059900     move     PM-Deceased-Flag to WS-Mt-Deceased-Flag (WS-Mat-Idx).
060000     move     PM-Deceased-Date to WS-Mt-Deceased-Date (WS-Mat-Idx).
060100     move     PM-Gender        to WS-Mt-Gender        (WS-Mat-Idx).
060200     move     PM-Orig-Script   to WS-Mt-Orig-Script   (WS-Mat-Idx).
060300     move     PM-Dob-1         to WS-Mt-Dob-1         (WS-Mat-Idx).
060400     move     PM-Pob-Location  to WS-Mt-Pob-Location  (WS-Mat-Idx).
060500     move     PM-Ref-Name      to WS-Mt-Ref-Name      (WS-Mat-Idx).
060600     move     PM-Ref-Id        to WS-Mt-Ref-Id        (WS-Mat-Idx).
060700     move     PM-Program       to WS-Mt-Program       (WS-Mat-Idx).
060800     move     PM-Occupations   to WS-Mt-Occupations   (WS-Mat-Idx).
060900     move     PM-Party-1       to WS-Mt-Party-1       (WS-Mat-Idx).
061000     move     PM-Role-1        to WS-Mt-Role-1        (WS-Mat-Idx).
061100     move     PM-Nationality   to WS-Mt-Nationality   (WS-Mat-Idx).
061200     move     PM-Citizenship   to WS-Mt-Citizenship   (WS-Mat-Idx).
061300     move     PM-Other-Names   to WS-Mt-Other-Names   (WS-Mat-Idx).
061400     move     PM-Summary       to WS-Mt-Summary       (WS-Mat-Idx).
061500     move     PM-Match-Rate    to WS-Mt-Match-Rate    (WS-Mat-Idx).
061600*
061700 aa031-Exit.
061800     exit.
061900*
062000 aa040-Load-Org-Matches      section.
062100***********************************
062200* Same technique as aa030, for the smaller organisation feed.
062300*
062400     perform  aa041-Read-One-Org
062500         thru aa041-Exit
062600         until WS-Om-Eof-Sw = "Y".
062700*
062800 aa040-Exit.
062900     exit     section.
063000*
063100 aa041-Read-One-Org.
063200     read     Org-Matches
063300         at end move "Y" to WS-Om-Eof-Sw
063400                 go to aa041-Exit.
063500     if       WS-Om-Status not = "00"
063600              move "Y" to WS-Om-Eof-Sw
063700              go to aa041-Exit.
063800     add      1 to WS-Org-Count.
063900     set      WS-Org-Idx to WS-Org-Count.
064000     move     OM-Scan-Key   to WS-Org-Key       (WS-Org-Idx).
064100     move     OM-Name       to WS-Og-Name       (WS-Org-Idx).
064200     move     OM-Category   to WS-Og-Category   (WS-Org-Idx).
064300     move     OM-Program    to WS-Og-Program    (WS-Org-Idx).
064400     move     OM-Match-Rate to WS-Og-Match-Rate (WS-Org-Idx).
064500*
064600 aa041-Exit.
064700     exit.
064800*
064900 aa050-Process-Persons       section.
065000***********************************
065100* Main loop - one Persons-In record in, one Explained-Out
065200* record out (unless the record is in error - see bb010).
065300*
065400     perform  aa051-Process-One-Person
065500         thru aa051-Exit
065600         until WS-Ps-Eof-Sw = "Y".
065700*
065800 aa050-Exit.
065900     exit     section.
066000*
066100 aa051-Process-One-Person.
066200     read     Persons-In
066300         at end move "Y" to WS-Ps-Eof-Sw
066400                 go to aa051-Exit.
066500     if       WS-Ps-Status not = "00"
066600              move "Y" to WS-Ps-Eof-Sw
066700              go to aa051-Exit.
066800     add      1 to WS-Tot-Read.
066900     move     "Y" to WS-Valid-Rec-Sw.
067000     perform  bb000-Normalise-Person
067100         thru bb000-Exit.
067200     if       WS-Valid-Rec-Sw = "N"
067300              add 1 to WS-Tot-Errors
067400              go to aa051-Exit.
067500     perform  cc010-Lookup-Header
067600         thru cc010-Exit.
067700     if       OE-Was-Scanned
067800              perform  dd000-Evaluate-Person-Matches
067900                  thru dd000-Exit
068000              perform  ff000-Evaluate-Org-Matches
068100                  thru ff000-Exit
068200              perform  hh000-Verify-Match-Count
068300                  thru hh000-Exit
068400     else
068500              move  spaces to OE-Rationale
068600              add   1 to WS-Tot-Unscanned.
068700     add      OE-Match-Count to WS-Tot-Matches.
068800     add      OE-Pep-Count   to WS-Tot-Pep.
068900     add      OE-Sip-Count   to WS-Tot-Sip.
069000     if       OE-Rationale not = spaces
069100              add 1 to WS-Tot-Rationale.
069200     write    OE-Output-Explained-Record.
069300     add      1 to WS-Tot-Written.
069400*
069500 aa051-Exit.
069600     exit.
069700*
069800 bb000-Normalise-Person      section.
069900***********************************
070000* Input-record intake & normalisation - validate name, default
070100* country, fold gender, reformat DOB, compute fingerprint, build
070200* the output record's echoed fields.
070300*
070400     perform  bb010-Check-Name-Present thru bb010-Exit.
070500     if       WS-Valid-Rec-Sw = "N"
070600              go to bb000-Exit.
070700     perform  bb020-Default-Country    thru bb020-Exit.
070800     perform  bb030-Normalise-Gender   thru bb030-Exit.
070900     perform  bb045-Reformat-Dob       thru bb045-Exit.
071000     perform  bb040-Build-Fingerprint  thru bb040-Exit.
071100     move     PS-Name       to OE-Name.
071200     move     WS-In-Country to OE-Country.
071300     move     WS-Dob-Uk-X   to OE-Dob.
071400*
071500 bb000-Exit.
071600     exit     section.
071700*
071800 bb010-Check-Name-Present.
071900* Validation - blank name is an error, skipped, counted, no
072000* output record written (the spec's only validation rule).
072100     if       PS-Name = spaces
072200              move "N" to WS-Valid-Rec-Sw.
072300*
072400 bb010-Exit.
072500     exit.
072600*
072700 bb020-Default-Country.
072800     move     PS-Country to WS-In-Country.
072900     if       WS-In-Country = spaces
073000              move "Indonesia" to WS-In-Country.
073100*
073200 bb020-Exit.
073300     exit.
073400*
073500 bb030-Normalise-Gender.
073600* Trim & fold to lower case; anything not "male"/"female" after
073700* folding is treated as blank, not an error.
073800     move     spaces to WS-In-Gender WS-Scr-In.
073900     move     PS-Gender to WS-Scr-In.
074000     perform  zz010-Fold-To-Lower thru zz010-Exit.
074100     move     WS-Scr-In (1:6) to WS-In-Gender.
074200     if       WS-In-Gender not = "male  " and
074300              WS-In-Gender not = "female"
074400              move spaces to WS-In-Gender.
074500*
074600 bb030-Exit.
074700     exit.
074800*
074900 bb040-Build-Fingerprint     section.
075000***********************************
075100* Record fingerprint (intake).  Vendor contract is a 32 hex char
075200* MD5 digest of name+dob+first+last+gender, trimmed, hyphens
075300* removed, concatenated in that order - CALLing an MD5 routine
075400* is outside this run's scope (no such library on this box), so
075500* this builds the same trimmed/stripped concatenation and takes
075600* its leftmost 32 bytes as a deterministic join key instead.
075700* Computed the same way on the vendor side of the tape exchange
075800* so the two sides still agree key for key - see change log
075900* 23/06/19 dwp.
076000*
076100     move     spaces to WS-Fp-Concat.
076200     move     zero   to WS-Fp-Concat-Len.
076300     move     PS-Name        to WS-Scr-In.
076400     perform  zz030-Append-Trimmed-Stripped thru zz030-Exit.
076500     move     WS-Dob-Uk-X    to WS-Scr-In.
076600     perform  zz030-Append-Trimmed-Stripped thru zz030-Exit.
076700     move     PS-First-Name  to WS-Scr-In.
076800     perform  zz030-Append-Trimmed-Stripped thru zz030-Exit.
076900     move     PS-Last-Name   to WS-Scr-In.
077000     perform  zz030-Append-Trimmed-Stripped thru zz030-Exit.
077100     move     WS-In-Gender   to WS-Scr-In.
077200     perform  zz030-Append-Trimmed-Stripped thru zz030-Exit.
077300     move     WS-Fp-Concat (1:32) to WS-Fingerprint-Key.
077400*
077500 bb040-Exit.
077600     exit     section.
077700*
077800 bb045-Reformat-Dob          section.
077900***********************************
078000* Date-of-birth reformat (intake) - blank stays blank, the ISO
078100* "ccyy-mm-dd[ hh:mm:ss]" form is swapped to "dd/mm/ccyy", the
078200* UK form is already correct and passes through unchanged.
078300*
078400     move     "99/99/9999" to WS-Dob-Uk-X.
078500     if       PS-Dob = spaces
078600              move spaces to WS-Dob-Uk-X
078700              go to bb045-Exit.
078800     if       PS-Dob (3:1) = "/"
078900              move PS-Dob (1:10) to WS-Dob-Uk-X
079000              go to bb045-Exit.
079100* else assume ccyy-mm-dd, time portion (if any) ignored.
079200     move     PS-Dob (1:10) to WS-Dob-Iso-X.
079300     move     WS-Dob-Iso-Day   to WS-Dob-Uk-Day.
079400     move     WS-Dob-Iso-Month to WS-Dob-Uk-Month.
079500     move     WS-Dob-Iso-Year  to WS-Dob-Uk-Year.
079600*
079700 bb045-Exit.
079800     exit     section.
079900*
080000 cc010-Lookup-Header         section.
080100***********************************
080200* Response-age filter - no header found, or the cached result
080300* is older than Max-Age-Days, means the record is UNSCANNED;
080400* otherwise copy the stored counts across and mark SCANNED.
080500*
080600     set      WS-Hdr-Idx to 1.
080700     move     "UNSCANNED" to OE-Scan-Status.
080800     move     zero to OE-Match-Count OE-Pep-Count OE-Sip-Count.
080900     if       WS-Hdr-Count = zero
081000              go to cc010-Exit.
081100     search   all WS-Hdr-Table
081200         at end
081300              go to cc010-Exit
081400         when  WS-Hdr-Key (WS-Hdr-Idx) = WS-Fingerprint-Key
081500              continue.
081600     if       WS-Hdr-Age-Days (WS-Hdr-Idx) > WS-Max-Age-Days
081700              go to cc010-Exit.
081800     move     WS-Hdr-Match-Count (WS-Hdr-Idx) to OE-Match-Count.
081900     move     WS-Hdr-Pep-Count   (WS-Hdr-Idx) to OE-Pep-Count.
082000     move     WS-Hdr-Sip-Count   (WS-Hdr-Idx) to OE-Sip-Count.
082100     move     "SCANNED" to OE-Scan-Status.
082200*
082300 cc010-Exit.
082400     exit     section.
082500*
082600 dd000-Evaluate-Person-Matches section.
082700***************************************
082800* Match rationale engine - find the run of Person-Match rows for
082900* this fingerprint (they are contiguous, vendor keeps stored
083000* order within a key) and run each through the rule cascade in
083100* dd010 thru dd060 in order; the first non-blank rationale wins
083200* and later matches are still evaluated for their own sake
083300* (nothing else needs their rationale) but never override it.
083400*
083500     move     spaces to OE-Rationale.
083600     move     zero   to WS-Mat-Run-Count.
083700     if       WS-Mat-Count = zero
083800              go to dd000-Exit.
083900     set      WS-Mat-Idx to 1.
084000     search   all WS-Mat-Table
084100         at end
084200              go to dd000-Exit
084300         when  WS-Mat-Key (WS-Mat-Idx) = WS-Fingerprint-Key
084400              continue.
084500* walk back to the first row of the run, then process forward.
084600 dd001-Back-Up.
084700     if       WS-Mat-Idx = 1
084800              go to dd002-Forward-Scan.
084900     if       WS-Mat-Key (WS-Mat-Idx - 1) not = WS-Fingerprint-Key
085000              go to dd002-Forward-Scan.
085100     set      WS-Mat-Idx down by 1.
085200     go to    dd001-Back-Up.
085300*
085400 dd002-Forward-Scan.
085500     if       WS-Mat-Idx > WS-Mat-Count
085600              go to dd000-Exit.
085700     if       WS-Mat-Key (WS-Mat-Idx) not = WS-Fingerprint-Key
085800              go to dd000-Exit.
085900     perform  dd010-Rule-Deceased      thru dd010-Exit.
086000     if       WS-Rationale-Text = spaces
086100              perform dd020-Rule-Orig-Script   thru dd020-Exit.
086200     if       WS-Rationale-Text = spaces
086300              perform dd030-Rule-Syrian        thru dd030-Exit.
086400     if       WS-Rationale-Text = spaces
086500              perform dd040-Rule-Politician    thru dd040-Exit.
086600     if       WS-Rationale-Text = spaces
086700              perform dd050-Rule-Public-Figure thru dd050-Exit.
086800     if       WS-Rationale-Text = spaces
086900              perform dd060-Rule-Foreigner     thru dd060-Exit.
087000     if       OE-Rationale = spaces and
087100              WS-Rationale-Text not = spaces
087200              move  WS-Rationale-Text to OE-Rationale.
087300     add      1 to WS-Mat-Run-Count.
087400     set      WS-Mat-Idx up by 1.
087500     go to    dd002-Forward-Scan.
087600*
087700 dd000-Exit.
087800     exit     section.
087900*
088000 dd010-Rule-Deceased.
088100* Rule 1 - deceased flag set beats everything else.  The date of
088200* death is appended even when blank - see change log 09/10/14
088300* dwp, a blank date tells the analyst nothing was on file.
088400     move     spaces to WS-Rationale-Text.
088500     if       WS-Mt-Deceased-Flag (WS-Mat-Idx) = "Y"
088600              string "Deceased " delimited by size
088700                     WS-Mt-Deceased-Date (WS-Mat-Idx)
088800                                  delimited by size
088900                     into WS-Rationale-Text.
089000*
089100 dd010-Exit.
089200     exit.
089300*
089400 dd020-Rule-Orig-Script.
089500* Rule 2 - a recorded non-Latin script name.
089600     if       WS-Mt-Orig-Script (WS-Mat-Idx) not = spaces
089700              string "Not an Indonesian name: " delimited by size
089800                     WS-Mt-Orig-Script (WS-Mat-Idx)
089900                                  delimited by size
090000                     into WS-Rationale-Text.
090100*
090200 dd020-Exit.
090300     exit.
090400*
090500 dd030-Rule-Syrian.
090600* Rule 3 - sanction programme text contains "syr" (any case).
090700     if       WS-Mt-Program (WS-Mat-Idx) = spaces
090800              go to dd030-Exit.
090900     move     WS-Mt-Program (WS-Mat-Idx) to WS-Scr-In.
091000     perform  zz010-Fold-To-Lower thru zz010-Exit.
091100     perform  zz050-Scan-For-Syr  thru zz050-Exit.
091200     if       WS-Scr-Sub not = zero
091300              move "Suspect in Syrian conflict" to WS-Rationale-Text.
091400*
091500 dd030-Exit.
091600     exit.
091700*
091800 dd040-Rule-Politician.
091900* Rule 4 - occupations list contains the exact token "politician".
092000     move     WS-Mt-Occupations (WS-Mat-Idx) to WS-Occ-Work.
092100     perform  zz060-Scan-Occupations thru zz060-Exit.
092200     if       WS-Occ-Ptr not = zero
092300              perform ee050-Build-Politician-Summary
092400                  thru ee050-Exit
092500              move  WS-Summary-Text to WS-Rationale-Text.
092600*
092700 dd040-Exit.
092800     exit.
092900*
093000 dd050-Rule-Public-Figure.
093100* Rule 5 - at least one recorded public role.
093200     if       WS-Mt-Role-1 (WS-Mat-Idx) not = spaces
093300              string "Public figure: " delimited by size
093400                     WS-Mt-Role-1 (WS-Mat-Idx)
093500                                  delimited by size
093600                     into WS-Rationale-Text.
093700*
093800 dd050-Exit.
093900     exit.
094000*
094100 dd060-Rule-Foreigner.
094200* Rule 6 - citizenship recorded and it is not Indonesia.
094300     if       WS-Mt-Citizenship (WS-Mat-Idx) = spaces
094400              go to dd060-Exit.
094500     move     WS-Mt-Citizenship (WS-Mat-Idx) to WS-Scr-In.
094600     perform  zz010-Fold-To-Lower thru zz010-Exit.
094700     perform  zz070-Scan-For-Indonesia thru zz070-Exit.
094800     if       WS-Scr-Sub = zero
094900              string "Foreigner: " delimited by size
095000                     WS-Mt-Citizenship (WS-Mat-Idx)
095100                                  delimited by size
095200                     into WS-Rationale-Text.
095300*
095400 dd060-Exit.
095500     exit.
095600*
095700 ee000-Build-Entity-Summary  section.
095800***********************************
095900* Entity summary (per person match).  If the vendor already
096000* supplied one, it is used verbatim; otherwise this composes
096100* name/gender/born/origin parts in that fixed order.
096200*
096300     if       WS-Mt-Summary (WS-Mat-Idx) not = spaces
096400              move WS-Mt-Summary (WS-Mat-Idx) to WS-Summary-Text
096500              go to ee000-Exit.
096600     move     spaces to WS-Summary-Text.
096700     if       WS-Mt-Other-Names (WS-Mat-Idx) not = spaces
096800              move WS-Mt-Other-Names (WS-Mat-Idx) to WS-Summary-Text
096900     else
097000              move WS-Mt-Name (WS-Mat-Idx) to WS-Summary-Text.
097100     perform  ee010-Append-Gender thru ee010-Exit.
097200     perform  ee020-Append-Born   thru ee020-Exit.
097300     perform  ee030-Append-Origin thru ee030-Exit.
097400*
097500 ee000-Exit.
097600     exit     section.
097700*
097800 ee010-Append-Gender.
097900     if       WS-Mt-Gender (WS-Mat-Idx) = spaces
098000              go to ee010-Exit.
098100* Trim the gender field's own trailing pad before appending it -
098200* NS-0142, 02/02/26 vbc - "male  , born" had two spaces baked in.
098300     move     spaces to WS-Scr-In.
098400     move     WS-Mt-Gender (WS-Mat-Idx) to WS-Scr-In (1:6).
098500     move     6 to WS-Scr-Len.
098600     perform  zz095-Find-Trimmed-Length thru zz095-Exit.
098700     move     spaces        to WS-Scr-Out.
098800     move     ", "          to WS-Scr-Out (1:2).
098900     move     WS-Scr-In (1:WS-Scr-Len) to WS-Scr-Out (3:WS-Scr-Len).
099000     add      2 to WS-Scr-Len.
099100     perform  zz090-Append-To-Summary thru zz090-Exit.
099200*
099300 ee010-Exit.
099400     exit.
099500*
099600 ee020-Append-Born.
099700     if       WS-Mt-Dob-1 (WS-Mat-Idx) = spaces
099800              go to ee020-Exit.
099900* Same trim - NS-0142.
100000     move     spaces to WS-Scr-In.
100100     move     WS-Mt-Dob-1 (WS-Mat-Idx) to WS-Scr-In (1:10).
100200     move     10 to WS-Scr-Len.
100300     perform  zz095-Find-Trimmed-Length thru zz095-Exit.
100400     move     spaces        to WS-Scr-Out.
100500     move     ", born "     to WS-Scr-Out (1:7).
100600     move     WS-Scr-In (1:WS-Scr-Len) to WS-Scr-Out (8:WS-Scr-Len).
100700     add      7 to WS-Scr-Len.
100800     perform  zz090-Append-To-Summary thru zz090-Exit.
100900*
101000 ee020-Exit.
101100     exit.
101200*
101300 ee030-Append-Origin.
101400     if       WS-Mt-Pob-Location (WS-Mat-Idx) = spaces
101500              go to ee030-Exit.
101600* Same trim - NS-0142.
101700     move     spaces to WS-Scr-In.
101800     move     WS-Mt-Pob-Location (WS-Mat-Idx) to WS-Scr-In (1:30).
101900     move     30 to WS-Scr-Len.
102000     perform  zz095-Find-Trimmed-Length thru zz095-Exit.
102100     move     spaces             to WS-Scr-Out.
102200     move     ", in "            to WS-Scr-Out (1:5).
102300     move     WS-Scr-In (1:WS-Scr-Len) to WS-Scr-Out (6:WS-Scr-Len).
102400     add      5 to WS-Scr-Len.
102500     perform  zz090-Append-To-Summary thru zz090-Exit.
102600*
102700 ee030-Exit.
102800     exit.
102900*
103000 ee050-Build-Politician-Summary section.
103100******************************************
103200* Politician summary - "Politician, <entity summary><affiliation>"
103300* where affiliation names the first political party, if any.
103400*
103500     perform  ee000-Build-Entity-Summary thru ee000-Exit.
103600     move     WS-Summary-Text to WS-Scr-Out.
103700     move     spaces to WS-Summary-Text.
103800     move     "Politician, " to WS-Summary-Text (1:12).
103900     move     WS-Scr-Out     to WS-Summary-Text (13:108).
104000     if       WS-Mt-Party-1 (WS-Mat-Idx) not = spaces
104100              move WS-Summary-Text to WS-Scr-In
104200              move spaces to WS-Summary-Text
104300              string WS-Scr-In   delimited by "  "
104400                     " for "     delimited by size
104500                     WS-Mt-Party-1 (WS-Mat-Idx)
104600                                  delimited by size
104700                     into WS-Summary-Text.
104800*
104900 ee050-Exit.
105000     exit     section.
105100*
105200 ff000-Evaluate-Org-Matches  section.
105300***********************************
105400* Organisation match handling - same join by fingerprint, but no
105500* rationale rule ever fires for an organisation (listed with
105600* counts only, per the spec - the org summary, when a future
105700* report ever needs one, is simply Og-Name, verbatim).
105800*
105900* Ticket NS-0247, 10/08/26 vbc - this used to stop dead after the
106000* SEARCH ALL, on the unverified assumption that the header's own
106100* counts (copied off Scan-Headers in cc010) already covered any
106200* organisation rows.  It now actually walks the run of Org-Match
106300* rows for this fingerprint - the same back-up/forward-scan walk
106400* dd000 uses for Person-Matches - and counts them into
106500* WS-Org-Run-Count so hh000 below can check that assumption
106600* against the header instead of trusting it silently.
106700*
106800     move     zero to WS-Org-Run-Count.
106900     if       WS-Org-Count = zero
107000              go to ff000-Exit.
107100     set      WS-Org-Idx to 1.
107200     search   all WS-Org-Table
107300         at end
107400              go to ff000-Exit
107500         when  WS-Org-Key (WS-Org-Idx) = WS-Fingerprint-Key
107600              continue.
107700* walk back to the first row of the run, then count forward.
107800 ff001-Back-Up.
107900     if       WS-Org-Idx = 1
108000              go to ff002-Forward-Scan.
108100     if       WS-Org-Key (WS-Org-Idx - 1) not = WS-Fingerprint-Key
108200              go to ff002-Forward-Scan.
108300     set      WS-Org-Idx down by 1.
108400     go to    ff001-Back-Up.
108500*
108600 ff002-Forward-Scan.
108700     if       WS-Org-Idx > WS-Org-Count
108800              go to ff000-Exit.
108900     if       WS-Org-Key (WS-Org-Idx) not = WS-Fingerprint-Key
109000              go to ff000-Exit.
109100     add      1 to WS-Org-Run-Count.
109200     set      WS-Org-Idx up by 1.
109300     go to    ff002-Forward-Scan.
109400*
109500 ff000-Exit.
109600     exit     section.
109700*
109800 hh000-Verify-Match-Count       section.
109900***************************************
110000* Ticket NS-0247, 10/08/26 vbc - the two join paths above now know
110100* how many Person-Match and Org-Match rows they actually found for
110200* this fingerprint; check that against Oe-Match-Count, the count
110300* the header itself claims (moved across in cc010).  A header
110400* short of the rows on file is a data problem upstream, not
110500* something this run can fix, so it is reported, not trapped - the
110600* record still goes out with whatever rationale the rows on hand
110700* produced.
110800*
110900     if       OE-Match-Count < WS-Mat-Run-Count + WS-Org-Run-Count
111000              display NS007 WS-Fingerprint-Key.
111100*
111200 hh000-Exit.
111300     exit     section.
111400*
111500 gg000-Print-Totals          section.
111600***********************************
111700* Scan-result aggregation & reporting - move the run totals to
111800* their edited picture and generate the final footing.
111900*
112000* Ticket NS-0247, 10/08/26 vbc - GENERATE must name the RD itself
112100* (or a TYPE DETAIL group, c.f. pyrgstr's GENERATE Check-Detail),
112200* never a TYPE CONTROL FOOTING group directly - this report has
112300* no detail group (no control breaks within the detail output,
112400* per spec), so generating the report name is what drives the
112500* control-footing-final line out through TERMINATE below.
112600*
112700     move     WS-Tot-Read       to WS-Ed-Read.
112800     move     WS-Tot-Written    to WS-Ed-Written.
112900     move     WS-Tot-Errors     to WS-Ed-Errors.
113000     move     WS-Tot-Unscanned  to WS-Ed-Unscanned.
113100     move     WS-Tot-Matches    to WS-Ed-Matches.
113200     move     WS-Tot-Pep        to WS-Ed-Pep.
113300     move     WS-Tot-Sip        to WS-Ed-Sip.
113400     move     WS-Tot-Rationale  to WS-Ed-Rationale.
113500     generate Rationale-Totals-Report.
113600     terminate Rationale-Totals-Report.
113700     close    Report-Out.
113800*
113900 gg000-Exit.
114000     exit     section.
114100*
114200 zz010-Fold-To-Lower         section.
114300***********************************
114400* Case fold of WS-Scr-In, byte by byte, using the upper/lower
114500* table pair - restated from the maps01 encoder's own SEARCH
114600* over two OCCURS tables (no intrinsic FUNCTION LOWER-CASE).
114700*
114800     perform  zz011-Fold-One-Byte
114900         varying WS-Scr-Sub from 1 by 1
115000         until   WS-Scr-Sub > 80.
115100*
115200 zz010-Exit.
115300     exit     section.
115400*
115500 zz011-Fold-One-Byte.
115600     set      WS-Fu-Idx to 1.
115700     search   WS-Fu-Char
115800         at end
115900              continue
116000         when  WS-Fu-Char (WS-Fu-Idx) = WS-Scr-In (WS-Scr-Sub:1)
116100              move WS-Fl-Char (WS-Fu-Idx) to WS-Scr-In (WS-Scr-Sub:1).
116200*
116300 zz030-Append-Trimmed-Stripped section.
116400********************************************
116500* Finds the used length of WS-Scr-In (trailing-space trim, no
116600* intrinsic FUNCTION TRIM), then copies it into WS-Fp-Concat one
116700* byte at a time, skipping any "-" character, per the fingerprint
116800* contract.
116900*
117000     move     80 to WS-Scr-Len.
117100 zz031-Find-Length.
117200     if       WS-Scr-Len = zero
117300              go to zz032-Copy-Loop.
117400     if       WS-Scr-In (WS-Scr-Len:1) not = space
117500              go to zz032-Copy-Loop.
117600     subtract 1 from WS-Scr-Len.
117700     go to    zz031-Find-Length.
117800*
117900 zz032-Copy-Loop.
118000     perform  zz033-Copy-One-Byte
118100         varying WS-Scr-Sub from 1 by 1
118200         until   WS-Scr-Sub > WS-Scr-Len.
118300*
118400 zz030-Exit.
118500     exit     section.
118600*
118700 zz033-Copy-One-Byte.
118800     if       WS-Scr-In (WS-Scr-Sub:1) = "-"
118900              go to zz033-Done.
119000     add      1 to WS-Fp-Concat-Len.
119100     move     WS-Scr-In (WS-Scr-Sub:1)
119200              to WS-Fp-Concat (WS-Fp-Concat-Len:1).
119300 zz033-Done.
119400     continue.
119500*
119600 zz050-Scan-For-Syr          section.
119700***********************************
119800* Sets WS-Scr-Sub non-zero if "syr" (already folded to lower
119900* case by the caller) appears anywhere in WS-Scr-In (1:30).
120000*
120100     move     zero to WS-Scr-Sub.
120200     perform  zz051-Test-One-Position
120300         varying WS-Scr-Out-Sub from 1 by 1
120400         until   WS-Scr-Out-Sub > 28 or WS-Scr-Sub not = zero.
120500*
120600 zz050-Exit.
120700     exit     section.
120800*
120900 zz051-Test-One-Position.
121000     if       WS-Scr-In (WS-Scr-Out-Sub:3) = "syr"
121100              move WS-Scr-Out-Sub to WS-Scr-Sub.
121200*
121300 zz060-Scan-Occupations      section.
121400***********************************
121500* Walks the semicolon delimited lower-case occupations list one
121600* token at a time, looking for the exact word "politician".
121700* WS-Occ-Ptr comes back non-zero when found.
121800*
121900* Ticket NS-0247, 10/08/26 vbc -    .03 zz062 used to end a token
122000* on ";" only, so the last occupation in the list (or the only
122100* one) ran on into the field's trailing pad and never tested
122200* exactly 10 bytes long - "politician" followed by nothing but
122300* spaces to fill PM-Occupations never matched.  zz062 now ends
122400* a token on a space as well as ";".
122500*
122600     move     zero to WS-Occ-Ptr.
122700     move     1    to WS-Scr-Sub.
122800 zz061-Next-Token.
122900     if       WS-Scr-Sub > 60
123000              go to zz060-Exit.
123100     if       WS-Occ-Work (WS-Scr-Sub:1) = space
123200              add 1 to WS-Scr-Sub
123300              go to zz061-Next-Token.
123400     move     spaces to WS-Occ-Token.
123500     move     zero   to WS-Scr-Out-Sub.
123600 zz062-Copy-Token.
123700     if       WS-Scr-Sub > 60
123800              go to zz063-Test-Token.
123900     if       WS-Occ-Work (WS-Scr-Sub:1) = ";" or
124000              WS-Occ-Work (WS-Scr-Sub:1) = space
124100              add 1 to WS-Scr-Sub
124200              go to zz063-Test-Token.
124300     add      1 to WS-Scr-Out-Sub.
124400     move     WS-Occ-Work (WS-Scr-Sub:1)
124500              to WS-Occ-Token (WS-Scr-Out-Sub:1).
124600     add      1 to WS-Scr-Sub.
124700     go to    zz062-Copy-Token.
124800 zz063-Test-Token.
124900* Ticket NS-0247, 10/08/26 vbc - token length checked as well as
125000* the leading 10 bytes, else "politicians"/"politician-business-
125100* man" false-hit the exact-token test (rule 4 wants an exact
125200* match, not a prefix match).
125300     if       WS-Scr-Out-Sub = 10 and
125400              WS-Occ-Token (1:10) = "politician"
125500              move WS-Scr-Sub to WS-Occ-Ptr
125600              go to zz060-Exit.
125700     go to    zz061-Next-Token.
125800*
125900 zz060-Exit.
126000     exit     section.
126100*
126200 zz070-Scan-For-Indonesia    section.
126300***********************************
126400* Sets WS-Scr-Sub non-zero if "indonesia" (caller has already
126500* folded WS-Scr-In to lower case) appears anywhere in the first
126600* 20 bytes.
126700*
126800     move     zero to WS-Scr-Sub.
126900     perform  zz071-Test-One-Position
127000         varying WS-Scr-Out-Sub from 1 by 1
127100         until   WS-Scr-Out-Sub > 12 or WS-Scr-Sub not = zero.
127200*
127300 zz070-Exit.
127400     exit     section.
127500*
127600 zz071-Test-One-Position.
127700     if       WS-Scr-In (WS-Scr-Out-Sub:9) = "indonesia"
127800              move WS-Scr-Out-Sub to WS-Scr-Sub.
127900*
128000 zz090-Append-To-Summary     section.
128100***********************************
128200* Appends the first WS-Scr-Len bytes of WS-Scr-Out to whatever
128300* is already in WS-Summary-Text, after its own trimmed length -
128400* same manual trim-and-copy technique as zz030.
128500*
128600     move     120 to WS-Summary-Len.
128700 zz091-Find-Length.
128800     if       WS-Summary-Len = zero
128900              go to zz092-Copy.
129000     if       WS-Summary-Text (WS-Summary-Len:1) not = space
129100              go to zz092-Copy.
129200     subtract 1 from WS-Summary-Len.
129300     go to    zz091-Find-Length.
129400*
129500 zz092-Copy.
129600     move     WS-Scr-Out (1:WS-Scr-Len)
129700              to WS-Summary-Text (WS-Summary-Len + 1:WS-Scr-Len).
129800*
129900 zz090-Exit.
130000     exit     section.
130100*
130200 zz095-Find-Trimmed-Length  section.
130300***********************************
130400* Trims trailing spaces off WS-Scr-In.  Caller moves the field to
130500* be trimmed into WS-Scr-In (space filled first) and sets
130600* WS-Scr-Len to its declared width before calling - result comes
130700* back in WS-Scr-Len.  Added NS-0142, 02/02/26 vbc, for ee010/
130800* ee020/ee030 - same no-FUNCTION-TRIM technique as zz030.
130900*
131000 zz096-Scan-Back.
131100     if       WS-Scr-Len = zero
131200              go to zz095-Exit.
131300     if       WS-Scr-In (WS-Scr-Len:1) not = space
131400              go to zz095-Exit.
131500     subtract 1 from WS-Scr-Len.
131600     go to    zz096-Scan-Back.
131700*
131800 zz095-Exit.
131900     exit     section.
132000*
