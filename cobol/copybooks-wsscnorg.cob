000100********************************************
000200*                                          *
000300*  Record Definition For Org-Match File    *
000400*                                          *
000500*   Uses OM-Scan-Key as key (table load)   *
000600********************************************
000700*  File size 145 bytes.  Fields sum to 115 - filler(30) added to pad,
000800*  kept the same 145 as the person intake record on purpose so the
000900*  org feed can ride the same tape format - 05/03/07 ksp.
001000*
001100* 05/03/07 ksp - Ticket NS-0077 Created - organisation matches were
001200*                previously dropped on the floor, now counted and
001300*                listed (no rationale - see ff000).
001400 01  OM-Org-Match-Record.
001500     03  OM-Scan-Key           pic x(32).
001600     03  OM-Name               pic x(40).
001700*                                Summary = this field, verbatim.
001800     03  OM-Category           pic x(10).
001900     03  OM-Program            pic x(30).
002000     03  OM-Match-Rate         pic 9(3).
002100     03  filler                pic x(30).
002200*
