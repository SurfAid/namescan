000100********************************************
000200*                                          *
000300*  Record Definition For Person-Match File *
000400*                                          *
000500*   Uses PM-Scan-Key as key (table load),   *
000600*   several rows per key, stored in the     *
000700*   order the screening service returned    *
000800*   them - order is significant, see dd000. *
000900********************************************
001000*  File size stated as 578 bytes on the vendor spec sheet but the
001100*  fields as documented sum to 622 - recount below, 18/06/09 ksp.
001200*  Kept at 622, the field list, not the spec sheet figure, is what
001300*  we read off the tape.  Vendor to be asked to correct their sheet.
001400*
001500* 22/04/87 rha - Created for NS010 intake run.
001600* 11/09/94 rha - Added Pm-Orig-Script for non-Latin name matches.
001700* 30/07/99 tjw - Y2K sweep - all date fields here are text, not
001800*                numeric, no change needed.
001900* 05/03/07 ksp - Ticket NS-0077 Added Pm-Program for sanctions list
002000*                program text (OFAC/Syrian program matches).
002100* 14/01/09 ksp - Ticket NS-0098 Added Pm-Party-1 / Pm-Role-1 for the
002200*                politician/public-figure rationale rules.
002300* 18/06/09 ksp - Recount of field widths, see note above. Added
002400*                Pm-Summary, Pm-Match-Rate.
002500 01  PM-Person-Match-Record.
002600     03  PM-Scan-Key           pic x(32).
002700     03  PM-Name               pic x(40).
002800     03  PM-Category           pic x(10).
002900     03  PM-Deceased-Flag      pic x.
003000*                                "Y" or "N" - rule 1 in dd000.
003100     03  PM-Deceased-Date      pic x(10).
003200     03  PM-Gender             pic x(6).
003300     03  PM-Orig-Script        pic x(40).
003400*                                Non-Latin script name - rule 2.
003500     03  PM-Dob-1              pic x(10).
003600     03  PM-Pob-Location       pic x(30).
003700     03  PM-Ref-Name           pic x(40).
003800     03  PM-Ref-Id             pic x(10).
003900     03  PM-Program            pic x(30).
004000*                                Sanction programme text - rule 3
004100*                                looks for "syr" in here.
004200     03  PM-Occupations        pic x(60).
004300*                                Semicolon separated, lower case -
004400*                                rule 4 looks for "politician".
004500     03  PM-Party-1            pic x(40).
004600     03  PM-Role-1             pic x(40).
004700*                                Rule 5 - public figure rationale.
004800     03  PM-Nationality        pic x(20).
004900     03  PM-Citizenship        pic x(20).
005000*                                Rule 6 - foreigner rationale.
005100     03  PM-Other-Names        pic x(80).
005200     03  PM-Summary            pic x(100).
005300*                                Pre-supplied summary, verbatim if
005400*                                present - see ee000.
005500     03  PM-Match-Rate         pic 9(3).
005600*
