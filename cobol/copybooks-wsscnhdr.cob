000100********************************************
000200*                                          *
000300*  Record Definition For Scan-Header File  *
000400*                                          *
000500*     Uses SH-Scan-Key as key (table load) *
000600********************************************
000700*  File size 75 bytes.  Fields sum to 71 - filler(4) added to pad.
000800*
000900* One row per input record that the screening service has actually
001000* scanned.  Loaded whole into WS-Hdr-Table at start of run - see
001100* aa020 in scnrgstr.
001200*
001300* 22/04/87 rha - Created for NS010 intake run.
001400* 30/07/99 tjw - Y2K sweep - Sh-Scan-Date is already ccyy-mm-dd,
001500*                no change needed, logged per audit requirement.
001600* 14/01/09 ksp - Ticket NS-0098 Added Sh-Pep-Count / Sh-Sip-Count,
001700*                previously just one combined match count.
001800 01  SH-Scan-Header-Record.
001900     03  SH-Scan-Key           pic x(32).
002000*                                Join key - matches PS intake
002100*                                fingerprint computed in bb040.
002200     03  SH-Scan-Id            pic x(12).
002300     03  SH-Scan-Date          pic x(10).
002400     03  SH-Age-Days           pic 9(5).
002500*                                Compared to Max-Age-Days in cc010 -
002600*                                over age means treat as unscanned.
002700     03  SH-Match-Count        pic 9(4).
002800     03  SH-Pep-Count          pic 9(4).
002900     03  SH-Sip-Count          pic 9(4).
003000     03  filler                pic x(4).
003100*
