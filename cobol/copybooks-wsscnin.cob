000100********************************************
000200*                                          *
000300*  Record Definition For Person-To-Scan    *
000400*           Intake File                    *
000500*     No key - read in input sequence      *
000600********************************************
000700*  File size 145 bytes.  Sums exactly - no filler.
000800*
000900* THESE FIELD DEFINITIONS MATCH THE SCREENING SERVICE INTAKE LAYOUT
001000*
001100* 14/03/87 rha - Created for NS010 intake run.
001200* 02/09/91 rha - Added PS-Middle-Name, widened PS-Country to x(20).
001300* 11/05/98 tjw - Y2K readiness sweep of payroll & screening copybooks -
001400*                no date fields here are century sensitive, no changes.
001500* 19/11/08 ksp - Ticket NS-0091 PS-Gender widened x(1) to x(6) to take
001600*                "male"/"female" text from the vendor feed direct.
001700* 06/02/24 vbc - Ticket NS-0233 PS-Dob widened to x(19) for the
001800*                "yyyy-mm-dd hh:mm:ss" form the service now sends.
001900 01  PS-Person-To-Scan-Record.
002000     03  PS-Name               pic x(40).
002100*                                Required, non-blank - see bb010.
002200     03  PS-First-Name         pic x(20).
002300     03  PS-Middle-Name        pic x(20).
002400     03  PS-Last-Name          pic x(20).
002500     03  PS-Gender             pic x(6).
002600*                                "male", "female" or blank, any case/pad
002700*                                on input - normalised by bb030.
002800     03  PS-Dob                pic x(19).
002900*                                "yyyy-mm-dd hh:mm:ss", "dd/mm/yyyy" or
003000*                                blank - reformatted by bb045.
003100     03  PS-Country            pic x(20).
003200*                                Blank defaults to "Indonesia" - bb020.
003300*
